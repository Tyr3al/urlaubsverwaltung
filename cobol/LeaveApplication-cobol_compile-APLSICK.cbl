000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APLSICK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/11/91.
000600 DATE-COMPILED. 02/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          BUILDS THE SICK DAYS OVERVIEW - ONE LINE PER EMPLOYEE
001300*          THE REQUESTER ON SICKPARM IS ALLOWED TO SEE, SHOWING
001400*          HOW MANY SICK DAYS (TOTAL AND WITH A DOCTOR'S NOTE ON
001500*          FILE) EACH ONE HAS TAKEN IN THE REQUESTED PERIOD.
001600*
001700*          THE ONLINE SCREEN RESOLVES "CURRENT PERIOD" BEFORE
001800*          THIS JOB EVER RUNS - SICKPARM ALWAYS CARRIES CONCRETE
001900*          START/END DATES, NEVER BLANKS.  THIS PROGRAM DOES NOT
002000*          DEFAULT THE PERIOD ITSELF.
002100*
002200*          VISIBILITY (WHICH EMPLOYEES THE REQUESTER MAY SEE):
002300*              BOSS OR OFFICE       - EVERY ACTIVE (NON-INACTIVE)
002400*                                     PERSON IN THE SYSTEM.
002500*              DEPARTMENT_HEAD OR
002600*              SECOND_STAGE_AUTHORITY - THE MEMBERSHIP LIST ON
002700*                                     DEPTMBRS, LESS ANY INACTIVE
002800*                                     PERSON.  DEPTMBRS IS BUILT
002900*                                     BY THE ONLINE SIDE FROM ITS
003000*                                     OWN DEPARTMENT TABLES - THIS
003100*                                     SLICE HAS NO DEPARTMENT
003200*                                     MASTER OF ITS OWN, SO ONE
003300*                                     FLAT MEMBER LIST STANDS IN
003400*                                     FOR "DEPARTMENTS HEADED" AND
003500*                                     "DEPARTMENTS SECOND-STAGED"
003600*                                     TOGETHER (SEE REQ 5210).
003700*              NEITHER ROLE          - EMPTY SET.  (THE OFFICE'S
003800*                                     PREAUTHORIZE SCREENING
003900*                                     KEEPS AN UNAUTHORIZED
004000*                                     REQUESTER FROM EVER
004100*                                     REACHING THIS JOB.)
004200*
004300*          A SICK NOTE ADDS TO AN EMPLOYEE'S COUNT ONE CALENDAR
004400*          DAY AT A TIME, ONLY FOR THE DAYS THAT FALL INSIDE THE
004500*          REQUESTED PERIOD - A NOTE THAT RUNS PAST EITHER END OF
004600*          THE PERIOD IS CLIPPED, NOT THROWN OUT.  FULL DAYS
004700*          COUNT 1.0, MORNING/NOON HALF DAYS COUNT 0.5 PER DAY.
004800*          NO INTRINSIC DATE FUNCTIONS ARE AVAILABLE ON THIS
004900*          COMPILE - THE DAY DIFFERENCE IS WORKED OUT BY HAND
005000*          AGAINST THE CUMULATIVE-DAYS-PER-MONTH TABLE BELOW (SEE
005100*          600-COMPUTE-DATE-SERIAL).
005200******************************************************************
005300
005400         INPUT FILES              -   LVE0001.SICKPARM
005500                                       LVE0001.PERSONS
005600                                       LVE0001.DEPTMBRS
005700                                       LVE0001.SICKNOTE
005800
005900         OUTPUT FILE PRODUCED     -   LVE0001.SICKOUT
006000
006100         DUMP FILE                -   SYSOUT
006200
006300******************************************************************
006400*
006500* CHANGE LOG.
006600*----------------------------------------------------------------
006700* 02/11/91 JAS - ORIGINAL WRITE-UP, SAME READ-A-MASTER-BUILD-A-
006800*                TABLE SHAPE THIS SHOP USES FOR ITS OTHER OVERVIEW
006810*                REPORTS.
006900* 11/12/98 JAS - Y2K REMEDIATION.  DATE SERIAL ARITHMETIC ALREADY
007000*                CARRIES A FULL 4-DIGIT CCYY - NO CENTURY WINDOW
007100*                ASSUMPTIONS TO REMOVE.  SIGNED OFF PER MEMO
007200*                98-114.                                         111298JAS
007300* 06/30/03 GLK - REQ 4471.  ALIGNED THE ROLE-CODE LITERALS WITH
007400*                THE ONES APLHOURS/APLEDIT USE SO A FUTURE ROLE
007500*                RENAME ONLY HAS TO HAPPEN IN ONE PLACE (WELL,
007600*                THREE PLACES - THERE IS NO SHARED ROLE COPYBOOK
007700*                YET).                                           063003GLK
007800* 09/17/14 JAS - REQ 2091.  RENAMED FROM SICKOVW1 TO MATCH THE
007900*                REST OF THE LEAVE APPLICATION SUITE.
008000* 05/08/17 RMF - REQ 5210.  DEPTMBRS NOW HOLDS THE UNION OF
008100*                HEADED-DEPARTMENT AND SECOND-STAGE-DEPARTMENT
008200*                MEMBERS (WAS HEADED-DEPARTMENT ONLY) - OFFICE
008300*                REPORTED SECOND-STAGE APPROVERS COULD NOT SEE
008400*                THEIR OWN QUEUE'S SICK DAYS.                    050817RMF
008500* 03/02/19 GLK - REQ 4855.  RAISED WS-MAX-PERSONS FROM 25 TO 50
008600*                TO MATCH THE FACILITIES-WIDE COVERAGE ROTATION
008700*                CHANGE (SEE APLREC COPYBOOK CHANGE LOG).        030219GLK
008800*----------------------------------------------------------------
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400 SPECIAL-NAMES.
009500     C01 IS NEXT-PAGE
009600     UPSI-0 IS APLSICK-SWITCH
009700         ON STATUS IS APLSICK-SW-ON.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     SELECT SYSOUT
010100     ASSIGN TO UT-S-SYSOUT
010200       ORGANIZATION IS SEQUENTIAL.
010300
010400     SELECT SICKPARM
010500     ASSIGN TO UT-S-SICKPARM
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS PMCODE.
010800
010900     SELECT PERSONS
011000     ASSIGN TO UT-S-PERSONS
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS PECODE.
011300
011400     SELECT DEPTMBRS
011500     ASSIGN TO UT-S-DEPTMBRS
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS DMCODE.
011800
011900     SELECT SICKNOTE
012000     ASSIGN TO UT-S-SICKNOTE
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS SNCODE.
012300
012400     SELECT SICKOUT
012500     ASSIGN TO UT-S-SICKOUT
012600       ACCESS MODE IS SEQUENTIAL
012700       FILE STATUS IS SOCODE.
012800
012900 DATA DIVISION.
013000 FILE SECTION.
013100 FD  SYSOUT
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 130 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS SYSOUT-REC.
013700 01  SYSOUT-REC                   PIC X(130).
013800
013900****** ONE CONTROL CARD - THE REQUESTER AND THE PERIOD.  ALWAYS
014000****** EXACTLY ONE RECORD (SEE REMARKS).
014100 FD  SICKPARM
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 30 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS SICKPARM-REC.
014700 01  SICKPARM-REC.
014800     05  PARM-REQUESTER-PERSON-ID PIC 9(9).
014900     05  PARM-PERIOD-START-DATE   PIC 9(8).
015000     05  PARM-PERIOD-END-DATE     PIC 9(8).
015100     05  FILLER                   PIC X(5).
015200
015300 FD  PERSONS
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS PERSON-RECORD.
015800     COPY PERSREC.
015900
016000****** ONE PERSON-ID PER RECORD - THE MEMBERSHIP LIST THE ONLINE
016100****** SIDE BUILT FOR THIS REQUESTER (SEE REMARKS AND REQ 5210).
016200 FD  DEPTMBRS
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 20 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS DEPTMBRS-REC.
016800 01  DEPTMBRS-REC.
016900     05  DEPTMBRS-PERSON-ID       PIC 9(9).
017000     05  FILLER                   PIC X(11).
017100
017200 FD  SICKNOTE
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS SICK-NOTE-RECORD.
017700     COPY SICKNOTE.
017800
017900****** ONE LINE PER VISIBLE EMPLOYEE, PRE-SORTED - SEE SICKOVW.
018000 FD  SICKOUT
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS SICK-DAYS-OVERVIEW-ROW.
018500     COPY SICKOVW.
018600
018700 WORKING-STORAGE SECTION.
018800
018900 01  FILE-STATUS-CODES.
019000     05  PMCODE                   PIC X(2).
019100         88 NO-MORE-SICKPARM     VALUE "10".
019200     05  PECODE                   PIC X(2).
019300         88 NO-MORE-PERSONS      VALUE "10".
019400     05  DMCODE                   PIC X(2).
019500         88 NO-MORE-DEPTMBRS     VALUE "10".
019600     05  SNCODE                   PIC X(2).
019700         88 NO-MORE-SICKNOTES    VALUE "10".
019800     05  SOCODE                   PIC X(2).
019900         88 CODE-WRITE           VALUE SPACES.
020000     05  FILLER                   PIC X(2).
020100
020200* CUMULATIVE DAYS-BEFORE-MONTH (NON-LEAP YEAR) - SEE
020300* 600-COMPUTE-DATE-SERIAL.  A LEAP-YEAR MONTH AFTER FEBRUARY
020400* PICKS UP ONE MORE DAY ON TOP OF THIS TABLE.
020500 01  WS-CUM-DAYS-TABLE.
020600     05  FILLER                   PIC 9(3) VALUE 000.
020700     05  FILLER                   PIC 9(3) VALUE 031.
020800     05  FILLER                   PIC 9(3) VALUE 059.
020900     05  FILLER                   PIC 9(3) VALUE 090.
021000     05  FILLER                   PIC 9(3) VALUE 120.
021100     05  FILLER                   PIC 9(3) VALUE 151.
021200     05  FILLER                   PIC 9(3) VALUE 181.
021300     05  FILLER                   PIC 9(3) VALUE 212.
021400     05  FILLER                   PIC 9(3) VALUE 243.
021500     05  FILLER                   PIC 9(3) VALUE 273.
021600     05  FILLER                   PIC 9(3) VALUE 304.
021700     05  FILLER                   PIC 9(3) VALUE 334.
021800 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TABLE.
021900     05  WS-CUM-DAYS OCCURS 12 TIMES
022000                                  PIC 9(3).
022100
022200* ONE ENTRY PER PERSONS RECORD - WS-MAX-PERSONS IS THE
022300* ADMINISTRATIVE SITE-SIZE CEILING, SEE OPS MANUAL SECTION 9 TO
022400* RAISE IT.
022500 01  WS-PERSON-TABLE.
022600     05  WS-PERSON-ENTRY OCCURS 50 TIMES
022700                         INDEXED BY PER-IDX.
022800         10  WS-PER-ID                PIC S9(9)  COMP-3.
022900         10  WS-PER-FIRST-NAME        PIC X(50).
023000         10  WS-PER-LAST-NAME         PIC X(50).
023100         10  WS-PER-PERSNL-NUMBER     PIC X(20).
023200         10  WS-PER-ROLE-COUNT        PIC 9(2).
023300         10  WS-PER-ROLES OCCURS 10 TIMES
023400                                  PIC X(24).
023500         10  FILLER                   PIC X(10).
023600 01  WS-PERSON-TABLE-R REDEFINES WS-PERSON-TABLE.
023700     05  WS-PERSON-TABLE-FLAT     PIC X(18850).
023800
023900 01  WS-DEPT-MEMBER-TABLE.
024000     05  WS-DEPT-MEMBER-ID OCCURS 50 TIMES
024100                         INDEXED BY DEPT-IDX
024200                                  PIC S9(9) COMP-3.
024300     05  FILLER                   PIC X(20).
024400
024500* ONE ENTRY PER VISIBLE EMPLOYEE - CARRIES ITS OWN RUNNING
024600* ACCUMULATORS SO 500-ACCUMULATE-SICK-DAYS CAN POST DIRECTLY
024700* INTO IT AS SICKNOTE IS READ.
024800 01  WS-VISIBLE-TABLE.
024900     05  WS-VIS-ENTRY OCCURS 50 TIMES
025000                         INDEXED BY VIS-IDX.
025100         10  WS-VIS-PERSON-ID         PIC S9(9)  COMP-3.
025200         10  WS-VIS-FIRST-NAME        PIC X(50).
025300         10  WS-VIS-LAST-NAME         PIC X(50).
025400         10  WS-VIS-PERSNL-NUMBER     PIC X(20).
025500         10  WS-VIS-SICK-TOTAL        PIC 9(4)V9(1).
025600         10  WS-VIS-SICK-WITH-AUB     PIC 9(4)V9(1).
025700         10  WS-VIS-CHILD-TOTAL       PIC 9(4)V9(1).
025800         10  WS-VIS-CHILD-WITH-AUB    PIC 9(4)V9(1).
025900         10  FILLER                   PIC X(10).
026000 01  WS-VISIBLE-TABLE-R REDEFINES WS-VISIBLE-TABLE.
026100     05  WS-VISIBLE-TABLE-FLAT    PIC X(7750).
026200
026300* SCRATCH SORT-KEY WORK AREA FOR THE 400-SORT-VISIBLE BUBBLE
026400* SORT - THIS SHOP NEVER PULLS THE SORT VERB IN FOR A TABLE THIS
026500* SMALL.
026600 01  WS-SORT-HOLD-AREA.
026700     05  WS-HOLD-PERSON-ID        PIC S9(9)  COMP-3.
026800     05  WS-HOLD-FIRST-NAME       PIC X(50).
026900     05  WS-HOLD-LAST-NAME        PIC X(50).
027000     05  WS-HOLD-PERSNL-NUMBER    PIC X(20).
027100     05  WS-HOLD-SICK-TOTAL       PIC 9(4)V9(1).
027200     05  WS-HOLD-SICK-WITH-AUB    PIC 9(4)V9(1).
027300     05  WS-HOLD-CHILD-TOTAL      PIC 9(4)V9(1).
027400     05  WS-HOLD-CHILD-WITH-AUB   PIC 9(4)V9(1).
027500     05  FILLER                   PIC X(10).
027600
027700* REQUESTING PERSON'S PERIOD, BROKEN INTO CCYY/MM/DD FOR THE
027800* DATE-SERIAL ROUTINE.
027900 01  WS-PERIOD-START.
028000     05  WS-PS-CCYY               PIC 9(4).
028100     05  WS-PS-MM                 PIC 9(2).
028200     05  WS-PS-DD                 PIC 9(2).
028300 01  WS-PERIOD-START-R REDEFINES WS-PERIOD-START
028400                                  PIC 9(8).
028500 01  WS-PERIOD-END.
028600     05  WS-PE-CCYY               PIC 9(4).
028700     05  WS-PE-MM                 PIC 9(2).
028800     05  WS-PE-DD                 PIC 9(2).
028900 01  WS-PERIOD-END-R REDEFINES WS-PERIOD-END
029000                                  PIC 9(8).
029100
029200 01  WS-DATE-SERIAL-WORK.
029300     05  WS-SERIAL-IN-CCYY        PIC 9(4).
029400     05  WS-SERIAL-IN-MM          PIC 9(2).
029500     05  WS-SERIAL-IN-DD          PIC 9(2).
029600     05  WS-SERIAL-OUT            PIC 9(7)   COMP.
029700     05  WS-LEAP-CHECK-YR         PIC 9(4)   COMP.
029800     05  WS-LEAP-DAYS             PIC 9(4)   COMP.
029900     05  WS-DIV4                  PIC 9(4)   COMP.
030000     05  WS-REM4                  PIC 9(4)   COMP.
030100     05  WS-DIV100                PIC 9(4)   COMP.
030200     05  WS-REM100                PIC 9(4)   COMP.
030300     05  WS-DIV400                PIC 9(4)   COMP.
030400     05  WS-REM400                PIC 9(4)   COMP.
030500     05  WS-CURYR-REM4            PIC 9(4)   COMP.
030600     05  WS-CURYR-REM100          PIC 9(4)   COMP.
030700     05  WS-CURYR-REM400          PIC 9(4)   COMP.
030800     05  WS-CURYR-DIV4            PIC 9(4)   COMP.
030900     05  WS-CURYR-DIV100          PIC 9(4)   COMP.
031000     05  WS-CURYR-DIV400          PIC 9(4)   COMP.
031100     05  FILLER                   PIC X(4).
031200
031300 01  MISC-WS-FIELDS.
031400     05  WS-PERIOD-START-SERIAL   PIC 9(7)   COMP.
031500     05  WS-PERIOD-END-SERIAL     PIC 9(7)   COMP.
031600     05  WS-NOTE-START-SERIAL     PIC 9(7)   COMP.
031700     05  WS-NOTE-END-SERIAL       PIC 9(7)   COMP.
031800     05  WS-OVERLAP-START-SERIAL  PIC 9(7)   COMP.
031900     05  WS-OVERLAP-END-SERIAL    PIC 9(7)   COMP.
032000     05  WS-OVERLAP-DAY-COUNT     PIC 9(5)   COMP.
032100     05  WS-DAY-LENGTH-VALUE      PIC 9(1)V9(1).
032200     05  WS-DAY-CONTRIBUTION      PIC 9(5)V9(1).
032300     05  WS-REQUESTER-SUB         PIC 9(2)   COMP.
032400     05  WS-ROLE-SUB              PIC 9(2)   COMP.
032500     05  WS-DUP-CHECK-SUB         PIC 9(2)   COMP.
032600     05  FILLER                   PIC X(4).
032700
032800 01  FLAGS-AND-SWITCHES.
032900     05  REQUESTER-FOUND-SW       PIC X(1) VALUE "N".
033000         88 REQUESTER-WAS-FOUND  VALUE "Y".
033100     05  VISIBLE-ENTRY-FOUND-SW   PIC X(1) VALUE "N".
033200         88 VISIBLE-ENTRY-FOUND  VALUE "Y".
033300     05  DUP-ENTRY-FOUND-SW       PIC X(1) VALUE "N".
033400         88 DUP-ENTRY-EXISTS     VALUE "Y".
033500     05  REQUESTER-IS-OFFICE-SW   PIC X(1) VALUE "N".
033600         88 REQUESTER-SEES-ALL   VALUE "Y".
033700     05  REQUESTER-IS-DEPT-SW     PIC X(1) VALUE "N".
033800         88 REQUESTER-SEES-DEPT  VALUE "Y".
033900     05  ROWS-SWAPPED-SW          PIC X(1) VALUE "N".
034000         88 A-ROW-WAS-SWAPPED   VALUE "Y".
034100     05  PERSON-INACTIVE-SW       PIC X(1) VALUE "N".
034200         88 PERSON-IS-INACTIVE  VALUE "Y".
034300     05  FILLER                   PIC X(4).
034400
034500 01  COUNTERS-AND-ACCUMULATORS.
034600     05  PERSONS-LOADED           PIC S9(7) COMP VALUE ZERO.
034700     05  DEPTMBRS-LOADED          PIC S9(7) COMP VALUE ZERO.
034800     05  SICKNOTES-READ           PIC S9(7) COMP VALUE ZERO.
034900     05  SICKNOTES-APPLIED        PIC S9(7) COMP VALUE ZERO.
035000     05  VISIBLE-PERSONS-COUNT    PIC S9(7) COMP VALUE ZERO.
035100     05  ROWS-WRITTEN             PIC S9(7) COMP VALUE ZERO.
035200     05  FILLER                   PIC X(4).
035300
035400 77  WS-DATE                      PIC 9(6).
035500
035600 COPY ABENDREC.
035700
035800 PROCEDURE DIVISION.
035900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036000     PERFORM 100-LOAD-PERSONS THRU 100-EXIT
036100             VARYING PER-IDX FROM 1 BY 1
036200             UNTIL NO-MORE-PERSONS
036300                OR PERSONS-LOADED = 50.
036400     PERFORM 150-LOAD-DEPT-MEMBERS THRU 150-EXIT
036500             VARYING DEPT-IDX FROM 1 BY 1
036600             UNTIL NO-MORE-DEPTMBRS
036700                OR DEPTMBRS-LOADED = 50.
036800     PERFORM 200-FIND-REQUESTER THRU 200-EXIT.
036900     PERFORM 300-BUILD-VISIBLE-SET THRU 300-EXIT.
037000     PERFORM 400-SORT-VISIBLE THRU 400-EXIT.
037100     PERFORM 500-ACCUMULATE-SICK-DAYS THRU 500-EXIT
037200             UNTIL NO-MORE-SICKNOTES.
037300     PERFORM 700-WRITE-OVERVIEW-ROWS THRU 700-EXIT
037400             VARYING VIS-IDX FROM 1 BY 1
037500             UNTIL VIS-IDX > VISIBLE-PERSONS-COUNT.
037600     PERFORM 999-CLEANUP THRU 999-EXIT.
037700     MOVE +0 TO RETURN-CODE.
037800     GOBACK.
037900
038000 000-HOUSEKEEPING.
038100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
038200     DISPLAY "******** BEGIN JOB APLSICK ********".
038300     ACCEPT WS-DATE FROM DATE.
038400     OPEN INPUT SICKPARM, PERSONS, DEPTMBRS, SICKNOTE.
038500     OPEN OUTPUT SICKOUT, SYSOUT.
038600
038700     READ SICKPARM
038800         AT END
038900             MOVE "*** SICKPARM CONTROL CARD MISSING"
039000                                        TO ABEND-REASON
039100             GO TO 1000-ABEND-RTN
039200     END-READ.
039300     MOVE PARM-PERIOD-START-DATE TO WS-PERIOD-START-R.
039400     MOVE PARM-PERIOD-END-DATE   TO WS-PERIOD-END-R.
039500
039600     MOVE WS-PS-CCYY TO WS-SERIAL-IN-CCYY.
039700     MOVE WS-PS-MM   TO WS-SERIAL-IN-MM.
039800     MOVE WS-PS-DD   TO WS-SERIAL-IN-DD.
039900     PERFORM 600-COMPUTE-DATE-SERIAL THRU 600-EXIT.
040000     MOVE WS-SERIAL-OUT TO WS-PERIOD-START-SERIAL.
040100
040200     MOVE WS-PE-CCYY TO WS-SERIAL-IN-CCYY.
040300     MOVE WS-PE-MM   TO WS-SERIAL-IN-MM.
040400     MOVE WS-PE-DD   TO WS-SERIAL-IN-DD.
040500     PERFORM 600-COMPUTE-DATE-SERIAL THRU 600-EXIT.
040600     MOVE WS-SERIAL-OUT TO WS-PERIOD-END-SERIAL.
040700 000-EXIT.
040800     EXIT.
040900
041000 100-LOAD-PERSONS.
041100*    ONE PASS OVER PERSONS INTO WS-PERSON-TABLE - THE SAME
041200*    READ-INTO-AN-OCCURS-TABLE SHAPE THIS SHOP USES ANY TIME A
041300*    MASTER FILE IS SMALL ENOUGH TO HOLD IN WORKING-STORAGE.
041400     MOVE "100-LOAD-PERSONS" TO PARA-NAME.
041500     READ PERSONS
041600         AT END
041700             GO TO 100-EXIT
041800     END-READ.
041900     ADD +1 TO PERSONS-LOADED.
042000     MOVE PER-PERSON-ID        TO WS-PER-ID (PER-IDX).
042100     MOVE PER-FIRST-NAME       TO WS-PER-FIRST-NAME (PER-IDX).
042200     MOVE PER-LAST-NAME        TO WS-PER-LAST-NAME (PER-IDX).
042300     MOVE PER-PERSONNEL-NUMBER TO WS-PER-PERSNL-NUMBER (PER-IDX).
042400     MOVE PER-ROLE-COUNT       TO WS-PER-ROLE-COUNT (PER-IDX).
042500     MOVE PER-ROLES            TO WS-PER-ROLES (PER-IDX).
042600 100-EXIT.
042700     EXIT.
042800
042900 150-LOAD-DEPT-MEMBERS.
043000     MOVE "150-LOAD-DEPT-MEMBERS" TO PARA-NAME.
043100     READ DEPTMBRS
043200         AT END
043300             GO TO 150-EXIT
043400     END-READ.
043500     ADD +1 TO DEPTMBRS-LOADED.
043600     MOVE DEPTMBRS-PERSON-ID TO WS-DEPT-MEMBER-ID (DEPT-IDX).
043700 150-EXIT.
043800     EXIT.
043900
044000 200-FIND-REQUESTER.
044100     MOVE "200-FIND-REQUESTER" TO PARA-NAME.
044200     MOVE ZERO TO WS-REQUESTER-SUB.
044300     PERFORM 210-SCAN-FOR-REQUESTER THRU 210-EXIT
044400             VARYING PER-IDX FROM 1 BY 1
044500             UNTIL PER-IDX > PERSONS-LOADED
044600                OR REQUESTER-WAS-FOUND.
044700     IF NOT REQUESTER-WAS-FOUND
044800         MOVE "*** REQUESTER NOT ON PERSONS FILE"
044900                                    TO ABEND-REASON
045000         GO TO 1000-ABEND-RTN.
045100
045200     PERFORM 220-SCAN-REQUESTER-ROLES THRU 220-EXIT
045300             VARYING WS-ROLE-SUB FROM 1 BY 1
045400             UNTIL WS-ROLE-SUB >
045500                   WS-PER-ROLE-COUNT (WS-REQUESTER-SUB)
045600                OR WS-ROLE-SUB > 10.
045700 200-EXIT.
045800     EXIT.
045900
046000 210-SCAN-FOR-REQUESTER.
046100     IF WS-PER-ID (PER-IDX) = PARM-REQUESTER-PERSON-ID
046200         MOVE "Y" TO REQUESTER-FOUND-SW
046300         MOVE PER-IDX TO WS-REQUESTER-SUB
046400     END-IF.
046500 210-EXIT.
046600     EXIT.
046700
046800 220-SCAN-REQUESTER-ROLES.
046900     IF WS-PER-ROLES (WS-REQUESTER-SUB, WS-ROLE-SUB) = "BOSS"
047000        OR WS-PER-ROLES (WS-REQUESTER-SUB, WS-ROLE-SUB)
047100                                              = "OFFICE"
047200         MOVE "Y" TO REQUESTER-IS-OFFICE-SW
047300     END-IF.
047400     IF WS-PER-ROLES (WS-REQUESTER-SUB, WS-ROLE-SUB)
047500                                   = "DEPARTMENT_HEAD"
047600        OR WS-PER-ROLES (WS-REQUESTER-SUB, WS-ROLE-SUB)
047700                                   = "SECOND_STAGE_AUTHORITY"
047800         MOVE "Y" TO REQUESTER-IS-DEPT-SW
047900     END-IF.
048000 220-EXIT.
048100     EXIT.
048200
048300 300-BUILD-VISIBLE-SET.
048400     MOVE "300-BUILD-VISIBLE-SET" TO PARA-NAME.
048500     IF REQUESTER-SEES-ALL
048600         PERFORM 310-ADD-ALL-ACTIVE THRU 310-EXIT
048700                 VARYING PER-IDX FROM 1 BY 1
048800                 UNTIL PER-IDX > PERSONS-LOADED
048900     ELSE
049000        IF REQUESTER-SEES-DEPT
049100           PERFORM 320-ADD-DEPT-MEMBERS THRU 320-EXIT
049200                   VARYING DEPT-IDX FROM 1 BY 1
049300                   UNTIL DEPT-IDX > DEPTMBRS-LOADED
049400        END-IF
049500     END-IF.
049600 300-EXIT.
049700     EXIT.
049800
049900 310-ADD-ALL-ACTIVE.
050000     PERFORM 330-CHECK-INACTIVE-ROLE THRU 330-EXIT.
050100     IF NOT PERSON-IS-INACTIVE
050200         PERFORM 350-ADD-TO-VISIBLE THRU 350-EXIT.
050300 310-EXIT.
050400     EXIT.
050500
050600 320-ADD-DEPT-MEMBERS.
050700*    EACH MEMBER-ID ON DEPTMBRS HAS TO BE LOOKED UP ON THE
050800*    IN-MEMORY PERSONS TABLE TO GET NAME/PERSONNEL NUMBER AND TO
050900*    CHECK INACTIVE.
051000     MOVE ZERO TO WS-DUP-CHECK-SUB.
051100     PERFORM 325-SCAN-FOR-MEMBER THRU 325-EXIT
051200             VARYING PER-IDX FROM 1 BY 1
051300             UNTIL PER-IDX > PERSONS-LOADED
051400                OR WS-DUP-CHECK-SUB NOT = ZERO.
051500     IF WS-DUP-CHECK-SUB NOT = ZERO
051600         MOVE WS-DUP-CHECK-SUB TO PER-IDX
051700         PERFORM 330-CHECK-INACTIVE-ROLE THRU 330-EXIT
051800         IF NOT PERSON-IS-INACTIVE
051900             PERFORM 350-ADD-TO-VISIBLE THRU 350-EXIT
052000         END-IF
052100     END-IF.
052200 320-EXIT.
052300     EXIT.
052400
052500 325-SCAN-FOR-MEMBER.
052600     IF WS-PER-ID (PER-IDX) = WS-DEPT-MEMBER-ID (DEPT-IDX)
052700         MOVE PER-IDX TO WS-DUP-CHECK-SUB
052800     END-IF.
052900 325-EXIT.
053000     EXIT.
053100
053200 330-CHECK-INACTIVE-ROLE.
053300*    "INACTIVE" IS JUST ANOTHER ROLE CODE IN THE ROLE LIST - NO
053400*    SEPARATE STATUS BYTE ON THE PERSON RECORD - SO A PERSON
053500*    LOSES VISIBILITY BY HOLDING THAT ROLE, NOT BY AN INDICATOR
053600*    FLIPPING.
053700     MOVE "N" TO PERSON-INACTIVE-SW.
053800     PERFORM 335-SCAN-ROLE-FOR-INACTIVE THRU 335-EXIT
053900             VARYING WS-ROLE-SUB FROM 1 BY 1
054000             UNTIL WS-ROLE-SUB > WS-PER-ROLE-COUNT (PER-IDX)
054100                OR WS-ROLE-SUB > 10
054200                OR PERSON-IS-INACTIVE.
054300 330-EXIT.
054400     EXIT.
054500
054600 335-SCAN-ROLE-FOR-INACTIVE.
054700     IF WS-PER-ROLES (PER-IDX, WS-ROLE-SUB) = "INACTIVE"
054800         MOVE "Y" TO PERSON-INACTIVE-SW
054900     END-IF.
055000 335-EXIT.
055100     EXIT.
055200
055300 350-ADD-TO-VISIBLE.
055400*    SPEC CALLS FOR DUPLICATES REMOVED FROM THE UNIONED SET -
055500*    CHEAP TO CHECK GIVEN THE SMALL TABLE SIZE.
055600     MOVE "N" TO DUP-ENTRY-FOUND-SW.
055700     PERFORM 355-SCAN-FOR-DUP THRU 355-EXIT
055800             VARYING VIS-IDX FROM 1 BY 1
055900             UNTIL VIS-IDX > VISIBLE-PERSONS-COUNT
056000                OR DUP-ENTRY-EXISTS.
056100     IF NOT DUP-ENTRY-EXISTS
056200        AND VISIBLE-PERSONS-COUNT < 50
056300         ADD +1 TO VISIBLE-PERSONS-COUNT
056400         MOVE WS-PER-ID (PER-IDX) TO
056500              WS-VIS-PERSON-ID (VISIBLE-PERSONS-COUNT)
056600         MOVE WS-PER-FIRST-NAME (PER-IDX) TO
056700              WS-VIS-FIRST-NAME (VISIBLE-PERSONS-COUNT)
056800         MOVE WS-PER-LAST-NAME (PER-IDX) TO
056900              WS-VIS-LAST-NAME (VISIBLE-PERSONS-COUNT)
057000         MOVE WS-PER-PERSNL-NUMBER (PER-IDX) TO
057100              WS-VIS-PERSNL-NUMBER (VISIBLE-PERSONS-COUNT)
057200         MOVE ZERO TO
057300              WS-VIS-SICK-TOTAL (VISIBLE-PERSONS-COUNT),
057400              WS-VIS-SICK-WITH-AUB (VISIBLE-PERSONS-COUNT),
057500              WS-VIS-CHILD-TOTAL (VISIBLE-PERSONS-COUNT),
057600              WS-VIS-CHILD-WITH-AUB (VISIBLE-PERSONS-COUNT).
057700 350-EXIT.
057800     EXIT.
057900
058000 355-SCAN-FOR-DUP.
058100     IF WS-VIS-PERSON-ID (VIS-IDX) = WS-PER-ID (PER-IDX)
058200         MOVE "Y" TO DUP-ENTRY-FOUND-SW
058300     END-IF.
058400 355-EXIT.
058500     EXIT.
058600
058700 400-SORT-VISIBLE.
058800*    STRAIGHT BUBBLE SORT, ASCENDING FIRST-NAME THEN LAST-NAME -
058900*    THE TABLE IS SMALL ENOUGH THAT THE SHOP NEVER BOTHERED WITH
059000*    THE SORT VERB HERE.
059100     MOVE "400-SORT-VISIBLE" TO PARA-NAME.
059200     IF VISIBLE-PERSONS-COUNT > 1
059300         MOVE "Y" TO ROWS-SWAPPED-SW
059400         PERFORM 420-BUBBLE-PASS THRU 420-EXIT
059500                 UNTIL NOT A-ROW-WAS-SWAPPED.
059600 400-EXIT.
059700     EXIT.
059800
059900 420-BUBBLE-PASS.
060000     MOVE "N" TO ROWS-SWAPPED-SW.
060100     PERFORM 425-COMPARE-ADJACENT THRU 425-EXIT
060200             VARYING VIS-IDX FROM 1 BY 1
060300             UNTIL VIS-IDX > VISIBLE-PERSONS-COUNT - 1.
060400 420-EXIT.
060500     EXIT.
060600
060700 425-COMPARE-ADJACENT.
060800     IF WS-VIS-FIRST-NAME (VIS-IDX) >
060900        WS-VIS-FIRST-NAME (VIS-IDX + 1)
061000        OR (WS-VIS-FIRST-NAME (VIS-IDX) =
061100            WS-VIS-FIRST-NAME (VIS-IDX + 1)
061200        AND WS-VIS-LAST-NAME (VIS-IDX) >
061300            WS-VIS-LAST-NAME (VIS-IDX + 1))
061400         PERFORM 450-SWAP-VISIBLE-ROWS THRU 450-EXIT
061500         MOVE "Y" TO ROWS-SWAPPED-SW
061600     END-IF.
061700 425-EXIT.
061800     EXIT.
061900
062000 450-SWAP-VISIBLE-ROWS.
062100     MOVE WS-VIS-ENTRY (VIS-IDX)     TO WS-SORT-HOLD-AREA.
062200     MOVE WS-VIS-ENTRY (VIS-IDX + 1) TO WS-VIS-ENTRY (VIS-IDX).
062300     MOVE WS-SORT-HOLD-AREA      TO WS-VIS-ENTRY (VIS-IDX + 1).
062400 450-EXIT.
062500     EXIT.
062600
062700 500-ACCUMULATE-SICK-DAYS.
062800     MOVE "500-ACCUMULATE-SICK-DAYS" TO PARA-NAME.
062900     READ SICKNOTE
063000         AT END
063100             GO TO 500-EXIT
063200     END-READ.
063300     ADD +1 TO SICKNOTES-READ.
063400     IF SNT-ACTIVE
063500         PERFORM 550-FIND-VISIBLE-ENTRY THRU 550-EXIT
063600         IF VISIBLE-ENTRY-FOUND
063700             PERFORM 560-ADD-OVERLAP-DAYS THRU 560-EXIT
063800         END-IF
063900     END-IF.
064000 500-EXIT.
064100     EXIT.
064200
064300 550-FIND-VISIBLE-ENTRY.
064400     MOVE "N" TO VISIBLE-ENTRY-FOUND-SW.
064500     PERFORM 555-SCAN-VISIBLE-FOR-NOTE THRU 555-EXIT
064600             VARYING VIS-IDX FROM 1 BY 1
064700             UNTIL VIS-IDX > VISIBLE-PERSONS-COUNT
064800                OR VISIBLE-ENTRY-FOUND.
064900 550-EXIT.
065000     EXIT.
065100
065200 555-SCAN-VISIBLE-FOR-NOTE.
065300     IF WS-VIS-PERSON-ID (VIS-IDX) = SNT-PERSON-ID
065400         MOVE "Y" TO VISIBLE-ENTRY-FOUND-SW
065500     END-IF.
065600 555-EXIT.
065700     EXIT.
065800
065900 560-ADD-OVERLAP-DAYS.
066000     MOVE SNT-START-CCYY TO WS-SERIAL-IN-CCYY.
066100     MOVE SNT-START-MM   TO WS-SERIAL-IN-MM.
066200     MOVE SNT-START-DD   TO WS-SERIAL-IN-DD.
066300     PERFORM 600-COMPUTE-DATE-SERIAL THRU 600-EXIT.
066400     MOVE WS-SERIAL-OUT TO WS-NOTE-START-SERIAL.
066500
066600     MOVE SNT-END-CCYY TO WS-SERIAL-IN-CCYY.
066700     MOVE SNT-END-MM   TO WS-SERIAL-IN-MM.
066800     MOVE SNT-END-DD   TO WS-SERIAL-IN-DD.
066900     PERFORM 600-COMPUTE-DATE-SERIAL THRU 600-EXIT.
067000     MOVE WS-SERIAL-OUT TO WS-NOTE-END-SERIAL.
067100
067200     IF WS-NOTE-START-SERIAL > WS-PERIOD-START-SERIAL
067300         MOVE WS-NOTE-START-SERIAL TO WS-OVERLAP-START-SERIAL
067400     ELSE
067500         MOVE WS-PERIOD-START-SERIAL TO WS-OVERLAP-START-SERIAL.
067600
067700     IF WS-NOTE-END-SERIAL < WS-PERIOD-END-SERIAL
067800         MOVE WS-NOTE-END-SERIAL TO WS-OVERLAP-END-SERIAL
067900     ELSE
068000         MOVE WS-PERIOD-END-SERIAL TO WS-OVERLAP-END-SERIAL.
068100
068200     IF WS-OVERLAP-END-SERIAL < WS-OVERLAP-START-SERIAL
068300         GO TO 560-EXIT.
068400
068500     COMPUTE WS-OVERLAP-DAY-COUNT =
068600             WS-OVERLAP-END-SERIAL - WS-OVERLAP-START-SERIAL + 1.
068700
068800     EVALUATE TRUE
068900         WHEN SNT-DAY-FULL
069000             MOVE 1.0 TO WS-DAY-LENGTH-VALUE
069100         WHEN SNT-DAY-MORNIN OR SNT-DAY-NOON
069200             MOVE 0.5 TO WS-DAY-LENGTH-VALUE
069300         WHEN OTHER
069400             MOVE 0.0 TO WS-DAY-LENGTH-VALUE
069500     END-EVALUATE.
069600
069700     COMPUTE WS-DAY-CONTRIBUTION ROUNDED =
069800             WS-OVERLAP-DAY-COUNT * WS-DAY-LENGTH-VALUE.
069900
070000     IF SNT-CHILD-SICKNESS
070100         ADD WS-DAY-CONTRIBUTION TO
070200             WS-VIS-CHILD-TOTAL (VIS-IDX)
070300         IF SNT-AUB-ON-FILE
070400             ADD WS-DAY-CONTRIBUTION TO
070500                 WS-VIS-CHILD-WITH-AUB (VIS-IDX)
070600         END-IF
070700     ELSE
070800         ADD WS-DAY-CONTRIBUTION TO
070900             WS-VIS-SICK-TOTAL (VIS-IDX)
071000         IF SNT-AUB-ON-FILE
071100             ADD WS-DAY-CONTRIBUTION TO
071200                 WS-VIS-SICK-WITH-AUB (VIS-IDX)
071300         END-IF
071400     END-IF.
071500     ADD +1 TO SICKNOTES-APPLIED.
071600 560-EXIT.
071700     EXIT.
071800
071900 600-COMPUTE-DATE-SERIAL.
072000*    WS-SERIAL-IN-CCYY/MM/DD IN, WS-SERIAL-OUT BACK - A RUNNING
072100*    DAY NUMBER GOOD ENOUGH TO SUBTRACT ONE FROM ANOTHER.  NO
072200*    INTRINSIC FUNCTIONS ON THIS COMPILE, SO IT IS WORKED BY
072300*    HAND AGAINST WS-CUM-DAYS-TABLE PLUS THE STANDARD LEAP-YEAR
072400*    RULE (DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400).
072500     COMPUTE WS-LEAP-CHECK-YR = WS-SERIAL-IN-CCYY - 1.
072600     DIVIDE WS-LEAP-CHECK-YR BY 4   GIVING WS-DIV4
072700                                    REMAINDER WS-REM4.
072800     DIVIDE WS-LEAP-CHECK-YR BY 100 GIVING WS-DIV100
072900                                    REMAINDER WS-REM100.
073000     DIVIDE WS-LEAP-CHECK-YR BY 400 GIVING WS-DIV400
073100                                    REMAINDER WS-REM400.
073200     COMPUTE WS-LEAP-DAYS = WS-DIV4 - WS-DIV100 + WS-DIV400.
073300
073400     DIVIDE WS-SERIAL-IN-CCYY BY 4   GIVING WS-CURYR-DIV4
073500                                    REMAINDER WS-CURYR-REM4.
073600     DIVIDE WS-SERIAL-IN-CCYY BY 100 GIVING WS-CURYR-DIV100
073700                                    REMAINDER WS-CURYR-REM100.
073800     DIVIDE WS-SERIAL-IN-CCYY BY 400 GIVING WS-CURYR-DIV400
073900                                    REMAINDER WS-CURYR-REM400.
074000
074100     COMPUTE WS-SERIAL-OUT =
074200             (WS-SERIAL-IN-CCYY * 365) + WS-LEAP-DAYS +
074300             WS-CUM-DAYS (WS-SERIAL-IN-MM) + WS-SERIAL-IN-DD.
074400
074500     IF WS-SERIAL-IN-MM > 2
074600        AND WS-CURYR-REM4 = 0
074700        AND (WS-CURYR-REM100 NOT = 0 OR WS-CURYR-REM400 = 0)
074800         ADD +1 TO WS-SERIAL-OUT.
074900 600-EXIT.
075000     EXIT.
075100
075200 700-WRITE-OVERVIEW-ROWS.
075300     MOVE "700-WRITE-OVERVIEW-ROWS" TO PARA-NAME.
075400     MOVE WS-VIS-PERSON-ID (VIS-IDX)      TO OVW-PERSON-ID.
075500     MOVE WS-VIS-PERSNL-NUMBER (VIS-IDX)  TO OVW-PERSONNEL-NUMBER.
075600     MOVE WS-VIS-FIRST-NAME (VIS-IDX)     TO OVW-FIRST-NAME.
075700     MOVE WS-VIS-LAST-NAME (VIS-IDX)      TO OVW-LAST-NAME.
075800     MOVE WS-VIS-SICK-TOTAL (VIS-IDX)     TO OVW-SICK-DAYS-TOTAL.
075900     MOVE WS-VIS-SICK-WITH-AUB (VIS-IDX)  TO
076000          OVW-SICK-DAYS-WITH-AUB.
076100     MOVE WS-VIS-CHILD-TOTAL (VIS-IDX)    TO
076200          OVW-CHILD-SICK-DAYS-TOTAL.
076300     MOVE WS-VIS-CHILD-WITH-AUB (VIS-IDX) TO
076400          OVW-CHILD-SICK-DAYS-WITH-AUB.
076500     WRITE SICK-DAYS-OVERVIEW-ROW.
076600     ADD +1 TO ROWS-WRITTEN.
076700 700-EXIT.
076800     EXIT.
076900
077000 999-CLEANUP.
077100     MOVE "999-CLEANUP" TO PARA-NAME.
077200     CLOSE SICKPARM, PERSONS, DEPTMBRS, SICKNOTE, SICKOUT, SYSOUT.
077300     DISPLAY "** PERSONS LOADED **".
077400     DISPLAY PERSONS-LOADED.
077500     DISPLAY "** DEPARTMENT MEMBERS LOADED **".
077600     DISPLAY DEPTMBRS-LOADED.
077700     DISPLAY "** VISIBLE PERSONS **".
077800     DISPLAY VISIBLE-PERSONS-COUNT.
077900     DISPLAY "** SICK NOTES READ **".
078000     DISPLAY SICKNOTES-READ.
078100     DISPLAY "** SICK NOTES APPLIED **".
078200     DISPLAY SICKNOTES-APPLIED.
078300     DISPLAY "** OVERVIEW ROWS WRITTEN **".
078400     DISPLAY ROWS-WRITTEN.
078500     DISPLAY "******** NORMAL END OF JOB APLSICK ********".
078600 999-EXIT.
078700     EXIT.
078800
078900 1000-ABEND-RTN.
079000     MOVE ABEND-REASON TO ABEND-REASON-O.
079100     WRITE SYSOUT-REC FROM ABEND-REC.
079200     CLOSE SICKPARM, PERSONS, DEPTMBRS, SICKNOTE, SICKOUT, SYSOUT.
079300     DISPLAY "*** ABNORMAL END OF JOB - APLSICK ***" UPON CONSOLE.
079400     DIVIDE ZERO-VAL INTO ONE-VAL.
