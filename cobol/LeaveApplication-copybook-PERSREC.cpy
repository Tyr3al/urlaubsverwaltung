000100******************************************************************
000200* MEMBER    :: PERSREC                                          *
000300*              PERSON MASTER RECORD LAYOUT - ONE PER EMPLOYEE   *
000400*              CARRYING NAME, PERSONNEL NUMBER AND ROLE CODES.  *
000500*        LIBRARY(LVE0001.PROD.COPYLIB(PERSREC))                 *
000600******************************************************************
000700 01  PERSON-RECORD.
000800     05  PER-PERSON-ID                 PIC S9(9)     COMP-3.
000900     05  PER-FIRST-NAME                PIC X(50).
001000     05  PER-LAST-NAME                 PIC X(50).
001100     05  PER-NICE-NAME                 PIC X(100).
001200     05  PER-NICE-NAME-R REDEFINES PER-NICE-NAME.
001300         10  PER-NICE-FIRST-PART       PIC X(50).
001400         10  PER-NICE-LAST-PART        PIC X(50).
001500     05  PER-PERSONNEL-NUMBER          PIC X(20).
001600     05  PER-ROLE-COUNT                PIC 9(2).
001700     05  PER-ROLES OCCURS 10 TIMES     PIC X(24).
001800     05  PER-ROLES-SCAN REDEFINES PER-ROLES PIC X(240).
001900     05  FILLER                        PIC X(40).
