000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APLHOURS.
000400 AUTHOR. R M FENWICK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/95.
000700 DATE-COMPILED. 03/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SHARED ROUTINE FOR THE OVERTIME-HOURS RULE.  CALLED BY
001300*          APLEDIT FROM BOTH MAPPING DIRECTIONS SO THE RULE IS
001400*          CODED EXACTLY ONCE.
001500*
001600*          IF THE VACATION TYPE CATEGORY ON THE INPUT RECORD IS
001700*          "OVERTIME" THE HOURS FIELD IS CARRIED VERBATIM (NO
001800*          ROUNDING IS PERFORMED HERE - THE CALLER'S FIELD IS
001900*          ALREADY PIC S9(3)V9(2)).  FOR EVERY OTHER CATEGORY THE
002000*          OUTPUT HOURS FIELD IS FORCED TO ZERO REGARDLESS OF WHAT
002100*          THE CALLER PASSED IN.
002200******************************************************************
002300*
002400* CHANGE LOG.
002500*----------------------------------------------------------------
002600* 03/14/95 RMF - ORIGINAL WRITE-UP, PULLED OUT OF APLEDIT SO THE
002700*                MAPPING DIRECTIONS COULD NOT DRIFT APART.        031495RMF
002800* 11/02/98 RMF - Y2K REVIEW - NO DATE FIELDS IN THIS MODULE.
002900*                NO CHANGES REQUIRED.  SIGNED OFF PER MEMO 98-114. 110298RMF
003000* 06/09/03 GLK - REQ 4471.  ADDED VALID-CATEGORY CHECK BEFORE THE
003100*                COMPARE SO A BLANK CATEGORY DOES NOT FALSE INTO
003200*                THE OVERTIME BRANCH.                             060903GLK
003300*----------------------------------------------------------------
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS APLHOURS-SWITCH
004100         ON STATUS IS APLHOURS-SW-ON.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-CATEGORY-CHECKED       PIC X(1)   COMP.
005000     05  FILLER                    PIC X(3).
005100
005200 01  COUNTERS-AND-ACCUMULATORS.
005300     05  CALLS-RECEIVED            PIC S9(7)  COMP VALUE ZERO.
005400     05  CALLS-CLEARED             PIC S9(7)  COMP VALUE ZERO.
005500     05  FILLER                    PIC X(4).
005600
005700 01  WS-HOURS-WORK-AREA.
005800     05  WS-HOURS-DISPLAY          PIC S9(3)V9(2).
005900 01  WS-HOURS-WORK-R REDEFINES WS-HOURS-WORK-AREA.
006000     05  WS-HOURS-WHOLE            PIC S9(3).
006100     05  WS-HOURS-FRACTION         PIC 9(2).
006200
006300 01  WS-CATEGORY-WORK-AREA.
006400     05  WS-CATEGORY-DISPLAY       PIC X(10).
006500 01  WS-CATEGORY-WORK-R REDEFINES WS-CATEGORY-WORK-AREA.
006600     05  WS-CATEGORY-SHORT-CODE    PIC X(4).
006700     05  FILLER                    PIC X(6).
006800
006900 LINKAGE SECTION.
007000 01  LK-VACATION-TYPE-CATEGORY     PIC X(10).
007100     88  LK-CAT-OVERTIME          VALUE "OVERTIME".
007200     88  LK-CAT-VALID VALUES ARE "HOLIDAY", "OVERTIME",
007300             "SPECIALLEA", "UNPAIDLEAV", "OTHER".
007400 01  LK-VAC-CAT-R REDEFINES LK-VACATION-TYPE-CATEGORY.
007500     05  LK-CAT-SHORT-CODE         PIC X(4).
007600     05  FILLER                    PIC X(6).
007700 01  LK-HOURS-IN                   PIC S9(3)V9(2) COMP-3.
007800 01  LK-HOURS-OUT                  PIC S9(3)V9(2) COMP-3.
007900 01  LK-RETURN-CD                  PIC S9(4)      COMP.
008000
008100 PROCEDURE DIVISION USING LK-VACATION-TYPE-CATEGORY,
008200                           LK-HOURS-IN,
008300                           LK-HOURS-OUT,
008400                           LK-RETURN-CD.
008500     ADD +1 TO CALLS-RECEIVED.
008600     IF LK-CAT-OVERTIME
008700         PERFORM 100-COPY-HOURS
008800     ELSE
008900         PERFORM 200-CLEAR-HOURS.
009000
009100     MOVE ZERO TO LK-RETURN-CD.
009200     GOBACK.
009300
009400
009500 100-COPY-HOURS.
009600*    REQ 4471 - OVERTIME HOURS CARRY THROUGH UNCHANGED, NO
009700*    ROUNDING PERFORMED HERE.
009800     MOVE LK-HOURS-IN  TO LK-HOURS-OUT.
009900
010000 200-CLEAR-HOURS.
010100*    ANY CATEGORY OTHER THAN OVERTIME NEVER PERSISTS HOURS -
010200*    ALSO REACHED WHEN THE CATEGORY FIELD IS BLANK OR INVALID.
010300     IF NOT LK-CAT-OVERTIME
010400         MOVE ZERO         TO LK-HOURS-OUT
010500         ADD +1            TO CALLS-CLEARED.
