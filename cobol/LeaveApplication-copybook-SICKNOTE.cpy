000100******************************************************************
000200* MEMBER    :: SICKNOTE                                         *
000300*              SICK NOTE RECORD - ONE PER REPORTED PERIOD OF    *
000400*              SICKNESS OR CHILD-SICKNESS FOR AN EMPLOYEE.      *
000500*        LIBRARY(LVE0001.PROD.COPYLIB(SICKNOTE))                *
000600******************************************************************
000700 01  SICK-NOTE-RECORD.
000800     05  SNT-PERSON-ID                 PIC S9(9)     COMP-3.
000900     05  SNT-START-DATE                PIC 9(8).
001000     05  SNT-START-DATE-R REDEFINES SNT-START-DATE.
001100         10  SNT-START-CCYY            PIC 9(4).
001200         10  SNT-START-MM              PIC 9(2).
001300         10  SNT-START-DD              PIC 9(2).
001400     05  SNT-END-DATE                  PIC 9(8).
001500     05  SNT-END-DATE-R REDEFINES SNT-END-DATE.
001600         10  SNT-END-CCYY              PIC 9(4).
001700         10  SNT-END-MM                PIC 9(2).
001800         10  SNT-END-DD                PIC 9(2).
001900     05  SNT-DAY-LENGTH                PIC X(6).
002000         88  SNT-DAY-FULL             VALUE "FULL".
002100         88  SNT-DAY-MORNIN           VALUE "MORNIN".
002200         88  SNT-DAY-NOON             VALUE "NOON".
002300     05  SNT-STATUS                    PIC X(10).
002400         88  SNT-ACTIVE               VALUE "ACTIVE".
002500         88  SNT-CANCELLED            VALUE "CANCELLED".
002600     05  SNT-AUB-FLAG                  PIC X(1).
002700         88  SNT-AUB-ON-FILE          VALUE "Y".
002800         88  SNT-AUB-NOT-ON-FILE      VALUE "N".
002900     05  SNT-CHILD-FLAG                PIC X(1).
003000         88  SNT-CHILD-SICKNESS       VALUE "Y".
003100         88  SNT-OWN-SICKNESS         VALUE "N".
003200     05  FILLER                        PIC X(30).
