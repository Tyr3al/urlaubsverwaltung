000100******************************************************************
000200* MEMBER    :: ABENDREC                                         *
000300*              COMMON ABEND / TRACE WORK AREA COPIED INTO EVERY *
000400*              LEAVE-APPLICATION BATCH PROGRAM.  PARA-NAME IS   *
000500*              STAMPED AT THE TOP OF EVERY PARAGRAPH SO A DUMP  *
000600*              READING SHOWS WHERE THE JOB WAS WHEN IT DIED.    *
000700*        LIBRARY(LVE0001.PROD.COPYLIB(ABENDREC))                *
000800******************************************************************
000900 01  PARA-NAME                         PIC X(20) VALUE SPACES.
001000
001100 01  ABEND-WORK-FIELDS.
001200     05  ABEND-REASON                  PIC X(60) VALUE SPACES.
001300     05  ZERO-VAL                      PIC S9(1) COMP VALUE ZERO.
001400     05  ONE-VAL                       PIC S9(1) COMP VALUE 1.
001500     05  FILLER                        PIC X(4).
001600
001700 01  ABEND-REC.
001800     05  FILLER                        PIC X(20)
001900                                        VALUE "*** ABEND - ".
002000     05  ABEND-REASON-O                PIC X(60).
002100     05  FILLER                        PIC X(50) VALUE SPACES.
