000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APLEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAPS APPLICATION-FOR-LEAVE REQUESTS
001300*          COMING OFF THE ONLINE FORM INTO THE PERSISTED
001400*          APPLICATION-FOR-LEAVE RECORD, AND MAPS THE PERSISTED
001500*          RECORD BACK OUT TO A DISPLAY FORM WHEN THE ONLINE
001600*          SYSTEM ASKS TO SHOW ONE.
001700*
001800*          EVERY APLIN LINE CARRIES A ONE-BYTE REQUEST CODE IN
001900*          COLUMN 1 FOLLOWED BY THE SAME "|"-DELIMITED FIELD
002000*          LIST (SEE 900-READ-APLIN) REGARDLESS OF REQUEST CODE
002100*          - SOME FIELDS SIMPLY GO UNUSED FOR SOME CODES:
002200*              'N' - NEW SUBMISSION.  APP-ID/COMMENT ON THE LINE
002300*                    ARE IGNORED - A NEW APP-ID IS NOT ASSIGNED
002400*                    HERE (THAT IS THE MASTER FILE'S JOB
002500*                    DOWNSTREAM).
002600*              'M' - MERGE (EDIT).  THE EXISTING PERSISTED
002700*                    RECORD ARRIVES FIRST, IMMEDIATELY FOLLOWED
002800*                    BY THE SUBMITTED FORM RECORD - BOTH CARRY
002900*                    REQUEST CODE 'M'.  THE FORM'S FIELDS ARE
003000*                    LAID DOWN OVER THE PERSISTED RECORD'S
003100*                    APP-ID (THE ONE FIELD THE SUBMITTED FORM
003200*                    DOES NOT CARRY) AND THE OVERTIME-HOURS RULE
003300*                    IS RE-APPLIED.
003400*              'D' - DISPLAY.  THE PERSISTED RECORD (THE ONE
003500*                    LINE OF THE PAIR) IS MAPPED BACK OUT TO
003600*                    THE DISPLAY FORM SHAPE, ADDING THE
003700*                    HOLIDAY-REPLACEMENT PICKER LIST.
003800*
003900*          THE OVERTIME-HOURS RULE ITSELF IS NOT CODED HERE - IT
004000*          IS FARMED OUT TO APLHOURS SO THE MAPPING DIRECTIONS
004100*          CANNOT DRIFT APART.
004200*
004300*          APPLICATION STATUS IS NOT PART OF THIS RECORD - IT IS
004400*          MASTER-FILE STATE MAINTAINED DOWNSTREAM OF THIS JOB,
004500*          NOT SOMETHING THIS MAPPING STEP CARRIES OR SETS.
004600*          REASON IS COPIED THROUGH AS-IS FOR EVERY REQUEST CODE
004700*          WITH NO LENGTH OR CONTENT CHECK - THIS JOB IS NOT IN
004800*          THE VALIDATION BUSINESS.
004900*
005300******************************************************************
005400
005500         INPUT FILE              -   LVE0001.APLIN
005600
005700         OUTPUT FILE PRODUCED    -   LVE0001.APLOUT
005800
005900         DUMP FILE               -   SYSOUT
006000
006100******************************************************************
006200*
006300* CHANGE LOG.
006400*----------------------------------------------------------------
006500* 01/23/88 JAS - ORIGINAL WRITE-UP.
006600* 11/30/98 JAS - Y2K REMEDIATION.  ALL DATE FIELDS ON APLIN/APLOUT
006700*                ARE ALREADY CCYYMMDD - NO CENTURY WINDOW LOGIC
006800*                REQUIRED.  SIGNED OFF PER MEMO 98-114.           113098JAS
006900* 04/11/02 RMF - REQ 3105.  ADDED THE 'M' MERGE REQUEST CODE -
007000*                PREVIOUSLY EDIT SUBMISSIONS WERE HANDLED BY A
007100*                SEPARATE ONLINE-ONLY ROUTINE.  BROUGHT INTO
007200*                BATCH SO OFFICE'S WEEKLY RECONCILIATION RUN
007300*                COULD PICK UP DAY-OF EDITS.                     041102RMF
007400* 09/17/14 JAS - REQ 2091.  CALLS APLTRIM (RENAMED FROM TXTLTH,
007500*                A GENERAL-PURPOSE TRIM ROUTINE THIS SHOP ALREADY
007510*                HAD) FOR THE REASON LENGTH CHECK.                091714JAS
007600* 03/02/19 GLK - REQ 4855.  RAISED HOLIDAY-REPLACEMENT-COUNT
007700*                CEILING FROM 5 TO 10 PER OFFICE'S REQUEST AFTER
007800*                THE FACILITIES-WIDE COVERAGE ROTATION CHANGE.
007900*                SEE APLREC COPYBOOK.                            030219GLK
008000* 06/09/03 GLK - REQ 4471.  OVERTIME-HOURS RULE MOVED OUT TO THE
008100*                NEW APLHOURS SHARED ROUTINE SO ALL THREE
008200*                MAPPING DIRECTIONS CALL THE SAME LOGIC.         060903GLK
008210* 05/14/21 RMF - REQ 5203.  DROPPED APL-APP-STATUS-CODE AND THE
008220*                REASON-MISSING-FLAG/COUNTER APLEDIT HAD BEEN
008230*                CARRYING ON APLOUT - NEITHER IS PART OF THE
008240*                APPLICATION-FOR-LEAVE RECORD THE MASTER FILE
008250*                KEEPS.  APLTRIM'S REASON LENGTH CHECK (SEE THE
008260*                09/17/14 ENTRY) IS RETIRED WITH IT - THIS JOB
008270*                COPIES REASON THROUGH UNEXAMINED.               051421RMF
008280* 07/19/21 RMF - REQ 5240.  DISPLAY-FORM LINE (WS-DSPOUT-LINE)
008281*                WAS SHORT-CHANGING THE ONLINE SCREEN - START/END
008282*                DATE-TIME, VACATION-TYPE-KEY, REASON, ADDRESS
008283*                AND TEAM-INFORMED-FLAG WERE NEVER CARRIED OVER,
008284*                AND THE REPLACEMENT PICKER LIST DROPPED THE NOTE
008285*                TEXT.  WIDENED WS-DSPOUT-LINE TO CARRY THE FULL
008286*                FIELD SET.  ALSO ADDED A REAL COMMENT-TEXT
008287*                SUBFIELD TO APLIN (WAS NEVER PARSED OFF THE
008288*                WIRE, SO THE DISPLAY FORM'S COMMENT WAS ALWAYS
008289*                BLANK) - CARRIED ONLY ON THE 'D' DIRECTION PER
008290*                BATCH FLOW STEP 4, NOT PART OF THE 200/300
008291*                COMMON-FIELD SET.                                071921RMF
008300*----------------------------------------------------------------
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER. IBM-390.
008800 OBJECT-COMPUTER. IBM-390.
008900 SPECIAL-NAMES.
009000     C01 IS NEXT-PAGE
009100     UPSI-0 IS APLEDIT-SWITCH
009200         ON STATUS IS APLEDIT-SW-ON.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT SYSOUT
009600     ASSIGN TO UT-S-SYSOUT
009700       ORGANIZATION IS SEQUENTIAL.
009800
009900     SELECT APLIN
010000     ASSIGN TO UT-S-APLIN
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS IFCODE.
010300
010400     SELECT APLOUT
010500     ASSIGN TO UT-S-APLOUT
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC                   PIC X(130).
011800
011900****** ONE "|"-DELIMITED LINE PER REQUEST - SEE REMARKS AND
012000****** 900-READ-APLIN FOR THE FIELD LIST.  REQUEST CODE 'M'
012100****** ARRIVES AS A PAIR OF LINES, PERSISTED RECORD FOLLOWED
012200****** BY THE SUBMITTED FORM.
012300 FD  APLIN
012400     RECORDING MODE IS V
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 0 TO 3000 CHARACTERS
012700     DATA RECORD IS APLIN-REC.
012800 01  APLIN-REC                    PIC X(3000).
012900
013000****** ONE LINE WRITTEN PER REQUEST - PERSISTED-RECORD SHAPE
013100****** FOR 'N'/'M', DISPLAY-FORM SHAPE FOR 'D'.
013200 FD  APLOUT
013300     RECORDING MODE IS V
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 0 TO 2900 CHARACTERS
013600     DATA RECORD IS APLOUT-REC.
013700 01  APLOUT-REC                   PIC X(2900).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 01  FILE-STATUS-CODES.
014200     05  IFCODE                   PIC X(2).
014300         88 CODE-READ            VALUE SPACES.
014400         88 NO-MORE-DATA         VALUE "10".
014500     05  OFCODE                   PIC X(2).
014600         88 CODE-WRITE           VALUE SPACES.
014700     05  FILLER                   PIC X(2).
014800
014900 COPY APLREC.
015000
015100* PARSED FIELDS OFF ONE APLIN LINE - THE SAME 17 SCALAR FIELDS
015200* PLUS 10 "PERSON-ID:NOTE" REPLACEMENT ENTRIES ON EVERY LINE,
015300* REGARDLESS OF REQUEST CODE (SEE REMARKS).
015400 01  UNSTRING-WORK-FIELDS.
015500     05  WS-REQUEST-CODE              PIC X(1).
015600         88 WS-REQ-NEW               VALUE "N".
015700         88 WS-REQ-MERGE             VALUE "M".
015800         88 WS-REQ-DISPLAY           VALUE "D".
015900     05  WS-F-APP-ID                  PIC X(9).
016000     05  WS-F-PERSON-ID               PIC X(9).
016100     05  WS-F-START-DATE              PIC X(8).
016200     05  WS-F-START-TIME              PIC X(4).
016300     05  WS-F-END-DATE                PIC X(8).
016400     05  WS-F-END-TIME                PIC X(4).
016500     05  WS-F-CATEGORY                PIC X(10).
016600     05  WS-F-TYPE-KEY                PIC X(30).
016700     05  WS-F-DAY-LENGTH              PIC X(6).
016800*    HOURS TRAVELS AS HUNDREDTHS-OF-AN-HOUR, UNSIGNED, NO
016900*    EMBEDDED DECIMAL POINT (SAME CONVENTION APLSCHD USES FOR
017000*    ITS CRON LITERALS - NO PUNCTUATION RIDES THE PIPE-DELIMITED
017100*    LINE THAT DOESN'T HAVE TO).  SEE 250-MAP-COMMON-FIELDS.
017200     05  WS-F-HOURS                   PIC 9(5).
017300     05  WS-F-REASON                  PIC X(200).
017400     05  WS-F-ADDRESS                 PIC X(200).
017500     05  WS-F-TEAM-FLAG               PIC X(1).
017600     05  WS-F-COMMENT                 PIC X(200).
017700     05  WS-F-REPL-COUNT              PIC X(2).
017800     05  WS-F-REPLACEMENT OCCURS 10 TIMES
017900                                      PIC X(210).
018000 01  UNSTRING-WORK-FIELDS-R REDEFINES UNSTRING-WORK-FIELDS.
018100     05  WS-FIELDS-FLAT               PIC X(2797).
018200
018300* THE PERSISTED SIDE OF A MERGE PAIR, STASHED WHEN THE FIRST OF
018400* THE TWO 'M' LINES IS READ - SEE 900-READ-APLIN.
018500 01  WS-OLD-APPLICATION.
018600     05  OLD-APP-ID                   PIC S9(9)      COMP-3.
018800 01  WS-OLD-APPLICATION-R REDEFINES WS-OLD-APPLICATION.
018900     05  OLD-APPLICATION-FLAT         PIC X(5).
019000
019100* PERSISTED-RECORD-SHAPE OUTPUT LINE (REQUEST CODES 'N'/'M').
019200 01  WS-APLOUT-LINE.
019300     05  APP-ID-O                     PIC 9(9).
019400     05  FILLER                       PIC X(1) VALUE "|".
019500     05  PERSON-ID-O                  PIC 9(9).
019600     05  FILLER                       PIC X(1) VALUE "|".
019700     05  START-DATE-O                 PIC 9(8).
019800     05  FILLER                       PIC X(1) VALUE "|".
019900     05  START-TIME-O                 PIC 9(4).
020000     05  FILLER                       PIC X(1) VALUE "|".
020100     05  END-DATE-O                   PIC 9(8).
020200     05  FILLER                       PIC X(1) VALUE "|".
020300     05  END-TIME-O                   PIC 9(4).
020400     05  FILLER                       PIC X(1) VALUE "|".
020500     05  CATEGORY-O                   PIC X(10).
020600     05  FILLER                       PIC X(1) VALUE "|".
020700     05  TYPE-KEY-O                   PIC X(30).
020800     05  FILLER                       PIC X(1) VALUE "|".
020900     05  DAY-LENGTH-O                 PIC X(6).
021000     05  FILLER                       PIC X(1) VALUE "|".
021100     05  HOURS-O                      PIC S9(3)V9(2).
021200     05  FILLER                       PIC X(1) VALUE "|".
021300     05  REASON-O                     PIC X(200).
021400     05  FILLER                       PIC X(1) VALUE "|".
021500     05  ADDRESS-O                    PIC X(200).
021600     05  FILLER                       PIC X(1) VALUE "|".
021700     05  TEAM-FLAG-O                  PIC X(1).
021800     05  FILLER                       PIC X(1) VALUE "|".
021900     05  COMMENT-O                    PIC X(200).
022000     05  FILLER                       PIC X(1) VALUE "|".
022300     05  REPL-COUNT-O                 PIC 9(2).
022400     05  FILLER                       PIC X(1) VALUE "|".
022700     05  REPLACEMENT-O OCCURS 10 TIMES.
022800         10  REPL-PERSON-ID-O         PIC 9(9).
022900         10  FILLER                   PIC X(1) VALUE ":".
023000         10  REPL-NOTE-O              PIC X(200).
023100         10  FILLER                   PIC X(1) VALUE "|".
023200 01  WS-APLOUT-LINE-R REDEFINES WS-APLOUT-LINE.
023300     05  APLOUT-LINE-FLAT             PIC X(2821).
023400
023500* DISPLAY-FORM-SHAPE OUTPUT LINE (REQUEST CODE 'D') - CARRIES THE
023510* SAME FIELD SET AS THE PERSISTED-RECORD LINE ABOVE (SEE BATCH
023520* FLOW STEP 2) PLUS COMMENT-TEXT AND THE REPLACEMENT PICKER LIST
023530* (STEP 4).
023600 01  WS-DSPOUT-LINE.
023700     05  DSP-APP-ID-O                 PIC 9(9).
023710     05  FILLER                       PIC X(1) VALUE "|".
023720     05  DSP-PERSON-ID-O              PIC 9(9).
023730     05  FILLER                       PIC X(1) VALUE "|".
023740     05  DSP-START-DATE-O             PIC 9(8).
023750     05  FILLER                       PIC X(1) VALUE "|".
023760     05  DSP-START-TIME-O             PIC 9(4).
023770     05  FILLER                       PIC X(1) VALUE "|".
023780     05  DSP-END-DATE-O               PIC 9(8).
023790     05  FILLER                       PIC X(1) VALUE "|".
023800     05  DSP-END-TIME-O               PIC 9(4).
023810     05  FILLER                       PIC X(1) VALUE "|".
023820     05  DSP-CATEGORY-O               PIC X(10).
023830     05  FILLER                       PIC X(1) VALUE "|".
023840     05  DSP-TYPE-KEY-O               PIC X(30).
023850     05  FILLER                       PIC X(1) VALUE "|".
024300     05  DSP-DAY-LENGTH-O             PIC X(6).
024400     05  FILLER                       PIC X(1) VALUE "|".
024500     05  DSP-HOURS-O                  PIC S9(3)V9(2).
024600     05  FILLER                       PIC X(1) VALUE "|".
024610     05  DSP-REASON-O                 PIC X(200).
024620     05  FILLER                       PIC X(1) VALUE "|".
024630     05  DSP-ADDRESS-O                PIC X(200).
024640     05  FILLER                       PIC X(1) VALUE "|".
024650     05  DSP-TEAM-FLAG-O              PIC X(1).
024660     05  FILLER                       PIC X(1) VALUE "|".
024700     05  DSP-COMMENT-O                PIC X(200).
024800     05  FILLER                       PIC X(1) VALUE "|".
025100     05  DSP-PICKER-COUNT-O           PIC 9(2).
025200     05  FILLER                       PIC X(1) VALUE "|".
025300     05  DSP-PICKER-O OCCURS 10 TIMES.
025400         10  DSP-PICKER-PERSON-ID-O   PIC 9(9).
025410         10  FILLER                   PIC X(1) VALUE ":".
025420         10  DSP-PICKER-NOTE-O        PIC X(200).
025500         10  FILLER                   PIC X(1) VALUE "|".
025600 01  WS-DSPOUT-LINE-R REDEFINES WS-DSPOUT-LINE.
025700     05  DSPOUT-LINE-FLAT             PIC X(2821).
025800
025900 01  MISC-WS-FIELDS.
026100     05  WS-HOURS-IN                  PIC S9(3)V9(2) COMP-3.
026200     05  WS-HOURS-OUT                 PIC S9(3)V9(2) COMP-3.
026300     05  WS-HOURS-RETURN-CD           PIC S9(4) COMP.
026400     05  ROW-SUB                      PIC 9(2).
026500     05  WS-REPL-PERSON-ID-TXT        PIC X(9).
026600     05  WS-REPL-NOTE-TXT             PIC X(200).
026700     05  FILLER                       PIC X(4).
026800
026900 01  FLAGS-AND-SWITCHES.
027000     05  MORE-DATA-SW                 PIC X(1) VALUE "Y".
027100         88 NO-MORE-INPUT-RECS       VALUE "N".
027400     05  FILLER                       PIC X(4).
027500
027600 01  COUNTERS-AND-ACCUMULATORS.
027700     05  RECORDS-READ                 PIC S9(9) COMP VALUE ZERO.
027800     05  RECORDS-WRITTEN              PIC S9(9) COMP VALUE ZERO.
027900     05  NEW-APPLICATIONS-CT          PIC S9(7) COMP VALUE ZERO.
028000     05  MERGED-APPLICATIONS-CT       PIC S9(7) COMP VALUE ZERO.
028100     05  DISPLAY-FORMS-BUILT-CT       PIC S9(7) COMP VALUE ZERO.
028300     05  FILLER                       PIC X(4).
028400
028500 77  WS-DATE                          PIC 9(6).
028600
028700 COPY ABENDREC.
028800
028900 PROCEDURE DIVISION.
029000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029100     PERFORM 100-MAINLINE THRU 100-EXIT
029200             UNTIL NO-MORE-INPUT-RECS.
029300     PERFORM 999-CLEANUP THRU 999-EXIT.
029400     MOVE +0 TO RETURN-CODE.
029500     GOBACK.
029600
029700 000-HOUSEKEEPING.
029800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029900     DISPLAY "******** BEGIN JOB APLEDIT ********".
030000     ACCEPT WS-DATE FROM DATE.
030100     OPEN INPUT APLIN.
030200     OPEN OUTPUT APLOUT, SYSOUT.
030300     MOVE SPACES TO WS-OLD-APPLICATION.
030400     PERFORM 900-READ-APLIN THRU 900-EXIT.
030500 000-EXIT.
030600     EXIT.
030700
030800 100-MAINLINE.
030900     MOVE "100-MAINLINE" TO PARA-NAME.
031000     PERFORM 250-MAP-COMMON-FIELDS THRU 250-EXIT.
031100     EVALUATE TRUE
031200         WHEN WS-REQ-NEW
031300             PERFORM 200-NEW-APPLICATION THRU 200-EXIT
031400         WHEN WS-REQ-MERGE
031500             PERFORM 300-MERGE-APPLICATION THRU 300-EXIT
031600         WHEN WS-REQ-DISPLAY
031700             PERFORM 400-BUILD-DISPLAY-FORM THRU 400-EXIT
031800         WHEN OTHER
031900             MOVE "*** UNKNOWN REQUEST CODE ON APLIN" TO
032000                  ABEND-REASON
032100             GO TO 1000-ABEND-RTN
032200     END-EVALUATE.
032300     PERFORM 900-READ-APLIN THRU 900-EXIT.
032400 100-EXIT.
032500     EXIT.
032600
032700 250-MAP-COMMON-FIELDS.
032800*    FIELDS COPIED STRAIGHT THROUGH FOR EVERY REQUEST CODE - SEE
032900*    BATCH FLOW STEP 2.  APP-ID IS SET SEPARATELY BY EACH OF
033000*    200/300/400 SINCE IT DIFFERS BY DIRECTION.  COMMENT-TEXT IS
033010*    NOT PART OF THIS COMMON SET (BLANKED HERE) - ONLY 400 SETS
033020*    IT FROM THE WIRE, PER BATCH FLOW STEP 4.
033100     MOVE "250-MAP-COMMON-FIELDS" TO PARA-NAME.
033200     MOVE WS-F-PERSON-ID          TO APL-PERSON-ID.
033300     MOVE WS-F-START-DATE         TO APL-START-DATE.
033400     MOVE WS-F-START-TIME         TO APL-START-TIME.
033500     MOVE WS-F-END-DATE           TO APL-END-DATE.
033600     MOVE WS-F-END-TIME           TO APL-END-TIME.
033700     MOVE WS-F-CATEGORY           TO APL-VACATION-TYPE-CATEGORY.
033800     MOVE WS-F-TYPE-KEY           TO APL-VACATION-TYPE-KEY.
033900     MOVE WS-F-DAY-LENGTH         TO APL-DAY-LENGTH.
034000*    HOURS ARRIVES IN HUNDREDTHS - SEE UNSTRING-WORK-FIELDS.
034100     COMPUTE WS-HOURS-IN = WS-F-HOURS / 100.
034200     MOVE WS-F-REASON             TO APL-REASON.
034300     MOVE WS-F-ADDRESS            TO APL-ADDRESS.
034400     MOVE WS-F-TEAM-FLAG          TO APL-TEAM-INFORMED-FLAG.
034500     MOVE SPACES                  TO APL-COMMENT-TEXT.
034600     MOVE WS-F-REPL-COUNT         TO APL-HOLIDAY-REPLACEMENT-COUNT.
034700     PERFORM 260-PARSE-REPLACEMENT THRU 260-EXIT
034800             VARYING ROW-SUB FROM 1 BY 1
034900             UNTIL ROW-SUB > APL-HOLIDAY-REPLACEMENT-COUNT
035000                OR ROW-SUB > 10.
035100     PERFORM 500-APPLY-OVERTIME-RULE THRU 500-EXIT.
035300 250-EXIT.
035400     EXIT.
035500
035600 260-PARSE-REPLACEMENT.
035700*    EACH REPLACEMENT ENTRY IS ITS OWN "PERSON-ID:NOTE"
035800*    SUB-DELIMITED FIELD - SEE REMARKS.
035900     MOVE SPACES TO WS-REPL-PERSON-ID-TXT, WS-REPL-NOTE-TXT.
036000     UNSTRING WS-F-REPLACEMENT (ROW-SUB) DELIMITED BY ":"
036100         INTO WS-REPL-PERSON-ID-TXT, WS-REPL-NOTE-TXT.
036200     MOVE WS-REPL-PERSON-ID-TXT TO
036300          APL-REPLACEMENT-PERSON-ID (ROW-SUB).
036400     MOVE WS-REPL-NOTE-TXT TO
036500          APL-REPLACEMENT-NOTE (ROW-SUB).
036600 260-EXIT.
036700     EXIT.
036800
036900 200-NEW-APPLICATION.
037000*    A FRESH SUBMISSION, NO EXISTING PERSISTED RECORD - APP-ID
037100*    IS NOT ASSIGNED HERE (THAT IS THE MASTER FILE'S JOB).
037200     MOVE "200-NEW-APPLICATION" TO PARA-NAME.
037300     MOVE ZERO  TO APL-APP-ID.
037500     PERFORM 800-WRITE-APLOUT THRU 800-EXIT.
037600     ADD +1 TO NEW-APPLICATIONS-CT.
037700 200-EXIT.
037800     EXIT.
037900
038000 300-MERGE-APPLICATION.
038100*    THE SUBMITTED FORM'S FIELDS (ALREADY MOVED IN BY 250)
038200*    STAND, BUT APP-ID COMES FROM THE PERSISTED RECORD READ
038300*    AHEAD OF IT - THE FORM ITSELF DOES NOT CARRY IT.
038600     MOVE "300-MERGE-APPLICATION" TO PARA-NAME.
038700     MOVE OLD-APP-ID            TO APL-APP-ID.
038900     PERFORM 800-WRITE-APLOUT THRU 800-EXIT.
039000     ADD +1 TO MERGED-APPLICATIONS-CT.
039100     MOVE SPACES TO WS-OLD-APPLICATION.
039200 300-EXIT.
039300     EXIT.
039400
039500 400-BUILD-DISPLAY-FORM.
039600*    PERSISTED RECORD OUT TO THE ONLINE DISPLAY SHAPE - CARRIES
039700*    THE SAME FIELD SET AS 200/300 (SEE BATCH FLOW STEP 2) PLUS
039800*    COMMENT-TEXT AND THE REPLACEMENT PICKER LIST (PROJECTED
039900*    FROM THE REPLACEMENT ENTRIES - SEE BATCH FLOW STEP 4).
040100     MOVE "400-BUILD-DISPLAY-FORM" TO PARA-NAME.
040200     MOVE WS-F-APP-ID TO APL-APP-ID.
040300     MOVE WS-F-COMMENT TO APL-COMMENT-TEXT.
040400
040500     MOVE APL-APP-ID              TO DSP-APP-ID-O.
040600     MOVE APL-PERSON-ID           TO DSP-PERSON-ID-O.
040610     MOVE APL-START-DATE          TO DSP-START-DATE-O.
040620     MOVE APL-START-TIME          TO DSP-START-TIME-O.
040630     MOVE APL-END-DATE            TO DSP-END-DATE-O.
040640     MOVE APL-END-TIME            TO DSP-END-TIME-O.
040700     MOVE APL-VACATION-TYPE-CATEGORY TO DSP-CATEGORY-O.
040710     MOVE APL-VACATION-TYPE-KEY   TO DSP-TYPE-KEY-O.
040800     MOVE APL-DAY-LENGTH          TO DSP-DAY-LENGTH-O.
040900     MOVE APL-HOURS               TO DSP-HOURS-O.
040910     MOVE APL-REASON              TO DSP-REASON-O.
040920     MOVE APL-ADDRESS             TO DSP-ADDRESS-O.
040930     MOVE APL-TEAM-INFORMED-FLAG  TO DSP-TEAM-FLAG-O.
041000     MOVE APL-COMMENT-TEXT        TO DSP-COMMENT-O.
041200     MOVE APL-HOLIDAY-REPLACEMENT-COUNT TO DSP-PICKER-COUNT-O.
041300
041400     PERFORM 450-PROJECT-REPLACEMENT-IDS THRU 450-EXIT
041500             VARYING ROW-SUB FROM 1 BY 1
041600             UNTIL ROW-SUB > APL-HOLIDAY-REPLACEMENT-COUNT
041700                OR ROW-SUB > 10.
041800
041900     MOVE WS-DSPOUT-LINE TO APLOUT-REC.
042000     WRITE APLOUT-REC.
042100     ADD +1 TO RECORDS-WRITTEN.
042200     ADD +1 TO DISPLAY-FORMS-BUILT-CT.
042300 400-EXIT.
042400     EXIT.
042500
042600 450-PROJECT-REPLACEMENT-IDS.
042700     MOVE APL-REPLACEMENT-PERSON-ID (ROW-SUB) TO
042800          DSP-PICKER-PERSON-ID-O (ROW-SUB).
042810     MOVE APL-REPLACEMENT-NOTE (ROW-SUB) TO
042820          DSP-PICKER-NOTE-O (ROW-SUB).
042900 450-EXIT.
043000     EXIT.
043100
043200 500-APPLY-OVERTIME-RULE.
043300*    SHARED RULE - SEE APLHOURS REMARKS.  CALLED FROM
043400*    250-MAP-COMMON-FIELDS SO ALL THREE MAPPING DIRECTIONS
043500*    APPLY IT IDENTICALLY.
043600     MOVE "500-APPLY-OVERTIME-RULE" TO PARA-NAME.
043700     CALL "APLHOURS" USING APL-VACATION-TYPE-CATEGORY,
043800                            WS-HOURS-IN,
043900                            WS-HOURS-OUT,
044000                            WS-HOURS-RETURN-CD.
044100     MOVE WS-HOURS-OUT TO APL-HOURS.
044200 500-EXIT.
044300     EXIT.
044400
046100 800-WRITE-APLOUT.
046200*    BUILDS THE PERSISTED-RECORD-SHAPE OUTPUT LINE FOR REQUEST
046300*    CODES 'N' AND 'M'.
046400     MOVE "800-WRITE-APLOUT" TO PARA-NAME.
046500     MOVE APL-APP-ID               TO APP-ID-O.
046600     MOVE APL-PERSON-ID            TO PERSON-ID-O.
046700     MOVE APL-START-DATE           TO START-DATE-O.
046800     MOVE APL-START-TIME           TO START-TIME-O.
046900     MOVE APL-END-DATE             TO END-DATE-O.
047000     MOVE APL-END-TIME             TO END-TIME-O.
047100     MOVE APL-VACATION-TYPE-CATEGORY TO CATEGORY-O.
047200     MOVE APL-VACATION-TYPE-KEY    TO TYPE-KEY-O.
047300     MOVE APL-DAY-LENGTH           TO DAY-LENGTH-O.
047400     MOVE APL-HOURS                TO HOURS-O.
047500     MOVE APL-REASON               TO REASON-O.
047600     MOVE APL-ADDRESS              TO ADDRESS-O.
047700     MOVE APL-TEAM-INFORMED-FLAG   TO TEAM-FLAG-O.
047800     MOVE APL-COMMENT-TEXT         TO COMMENT-O.
048000     MOVE APL-HOLIDAY-REPLACEMENT-COUNT TO REPL-COUNT-O.
048200     PERFORM 850-BUILD-REPLACEMENT-O THRU 850-EXIT
048300             VARYING ROW-SUB FROM 1 BY 1
048400             UNTIL ROW-SUB > APL-HOLIDAY-REPLACEMENT-COUNT
048500                OR ROW-SUB > 10.
048600     MOVE WS-APLOUT-LINE TO APLOUT-REC.
048700     WRITE APLOUT-REC.
048800     ADD +1 TO RECORDS-WRITTEN.
048900 800-EXIT.
049000     EXIT.
049100
049200 850-BUILD-REPLACEMENT-O.
049300     MOVE APL-REPLACEMENT-PERSON-ID (ROW-SUB) TO
049400          REPL-PERSON-ID-O (ROW-SUB).
049500     MOVE APL-REPLACEMENT-NOTE (ROW-SUB) TO
049600          REPL-NOTE-O (ROW-SUB).
049700 850-EXIT.
049800     EXIT.
049900
050000 900-READ-APLIN.
050100     MOVE "900-READ-APLIN" TO PARA-NAME.
050200     READ APLIN
050300         AT END
050400             MOVE "N" TO MORE-DATA-SW
050500             GO TO 900-EXIT
050600     END-READ.
050700     ADD +1 TO RECORDS-READ.
050800
050900     MOVE APLIN-REC (1:1) TO WS-REQUEST-CODE.
051000     UNSTRING APLIN-REC (2:2999) DELIMITED BY "|"
051100         INTO WS-F-APP-ID, WS-F-PERSON-ID, WS-F-START-DATE,
051200              WS-F-START-TIME, WS-F-END-DATE, WS-F-END-TIME,
051300              WS-F-CATEGORY, WS-F-TYPE-KEY, WS-F-DAY-LENGTH,
051400              WS-F-HOURS, WS-F-REASON, WS-F-ADDRESS,
051500              WS-F-TEAM-FLAG, WS-F-COMMENT, WS-F-REPL-COUNT,
051600              WS-F-REPLACEMENT (1),  WS-F-REPLACEMENT (2),
051700              WS-F-REPLACEMENT (3),  WS-F-REPLACEMENT (4),
051800              WS-F-REPLACEMENT (5),  WS-F-REPLACEMENT (6),
051900              WS-F-REPLACEMENT (7),  WS-F-REPLACEMENT (8),
052000              WS-F-REPLACEMENT (9),  WS-F-REPLACEMENT (10).
052100
052200     IF WS-REQ-MERGE AND OLD-APPLICATION-FLAT = SPACES
052300*        FIRST OF THE MERGE PAIR - THIS IS THE PERSISTED SIDE,
052400*        NOT A SUBMITTED FORM.  STASH APP-ID AND READ THE
052500*        PARTNER LINE BEFORE FALLING INTO 100-MAINLINE.
052600         MOVE WS-F-APP-ID TO OLD-APP-ID
052800         PERFORM 900-READ-APLIN THRU 900-EXIT.
052900 900-EXIT.
053000     EXIT.
053100
053200 999-CLEANUP.
053300     MOVE "999-CLEANUP" TO PARA-NAME.
053400     CLOSE APLIN, APLOUT, SYSOUT.
053500     DISPLAY "** RECORDS READ **".
053600     DISPLAY RECORDS-READ.
053700     DISPLAY "** RECORDS WRITTEN **".
053800     DISPLAY RECORDS-WRITTEN.
053900     DISPLAY "** NEW APPLICATIONS **".
054000     DISPLAY NEW-APPLICATIONS-CT.
054100     DISPLAY "** MERGED APPLICATIONS **".
054200     DISPLAY MERGED-APPLICATIONS-CT.
054300     DISPLAY "** DISPLAY FORMS BUILT **".
054400     DISPLAY DISPLAY-FORMS-BUILT-CT.
054700     DISPLAY "******** NORMAL END OF JOB APLEDIT ********".
054800 999-EXIT.
054900     EXIT.
055000
055100 1000-ABEND-RTN.
055200     MOVE ABEND-REASON TO ABEND-REASON-O.
055300     WRITE SYSOUT-REC FROM ABEND-REC.
055400     CLOSE APLIN, APLOUT, SYSOUT.
055500     DISPLAY "*** ABNORMAL END OF JOB - APLEDIT ***" UPON CONSOLE.
055600     DIVIDE ZERO-VAL INTO ONE-VAL.
