000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APLSCHD.
000400 AUTHOR. R M FENWICK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/95.
000700 DATE-COMPILED. 03/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS NOT A READ/PROCESS/WRITE PROGRAM - IT IS THE
001300*          FIXED DAILY TRIGGER TABLE THE OVERNIGHT SCHEDULER
001400*          CALLS EACH MORNING.  IT HOLDS THE TWO REMINDER CRON
001500*          CONSTANTS AND "FIRES" (BY WRITING A ONE-LINE TRIGGER
001600*          RECORD TO SYSOUT FOR THE SCHEDULER LOG) EXACTLY ONE
001700*          DOWNSTREAM JOB PER SCHEDULE, WITH NO ARGUMENTS.  THE
001800*          REMINDER JOBS THEMSELVES (READING OPEN/WAITING
001900*          APPLICATIONS AND SENDING THE MAIL) ARE SEPARATE STEPS
002000*          IN THE OVERNIGHT JCL, NOT PART OF THIS MODULE.
002100*
002200*          UPCOMING-NOTIFICATION-CRON DRIVES THE "APPLICATIONS
002300*          STARTING SOON" REMINDER.  REMINDER-NOTIFICATION-CRON
002400*          DRIVES THE "APPLICATIONS STILL WAITING FOR APPROVAL"
002500*          REMINDER.  BOTH DEFAULT TO 07:00:00 DAILY.
002600******************************************************************
002700*
002800* CHANGE LOG.
002900*----------------------------------------------------------------
003000* 03/14/95 RMF - ORIGINAL WRITE-UP.  BOTH SCHEDULES HARD CODED TO
003100*                07:00:00 PER THE OFFICE'S STANDING REQUEST.      031495RMF
003200* 11/02/98 RMF - Y2K REVIEW - CRON LITERALS ARE NOT DATES, NO
003300*                CHANGE REQUIRED.  SIGNED OFF PER MEMO 98-114.    110298RMF
003400* 08/22/06 GLK - REQ 3390.  SPLIT THE SINGLE OLD REMINDER TRIGGER
003500*                INTO THE TWO INDEPENDENT SCHEDULES SHOWN BELOW -
003600*                OFFICE WANTED THE "STARTING SOON" NOTE TO BE
003700*                OVERRIDABLE SEPARATELY FROM THE "STILL WAITING"
003800*                NOTE.                                            082206GLK
003900*----------------------------------------------------------------
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE
004700     UPSI-0 IS APLSCHD-SWITCH
004800         ON STATUS IS APLSCHD-SW-ON.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 80 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC                    PIC X(80).
006400
006500 WORKING-STORAGE SECTION.
006600* THE TWO FIXED TRIGGER SCHEDULES - SECONDS MINUTES HOURS
006700* DAY-OF-MONTH MONTH DAY-OF-WEEK.  OVERRIDE VIA THE PARMLIB
006800* MEMBER, NOT BY RECOMPILING - SEE OPS MANUAL SECTION 9.
006900 01  WS-REMINDER-SCHEDULES.
007000     05  WS-UPCOMING-NOTIFICATION-CRON  PIC X(20)
007100                                  VALUE "0 0 7 * * *".
007200     05  WS-REMINDER-NOTIFICATION-CRON  PIC X(20)
007300                                  VALUE "0 0 7 * * *".
007400 01  WS-SCHEDULES-R REDEFINES WS-REMINDER-SCHEDULES.
007500     05  WS-CRON-SCAN OCCURS 2 TIMES    PIC X(20).
007600
007700 01  WS-RUN-DATE-FIELDS.
007800     05  WS-RUN-DATE                    PIC 9(8).
007900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS.
008000     05  WS-RUN-CCYY                    PIC 9(4).
008100     05  WS-RUN-MM                      PIC 9(2).
008200     05  WS-RUN-DD                      PIC 9(2).
008300
008400 01  WS-TRIGGER-LINE.
008500     05  FILLER                  PIC X(20) VALUE
008600         "LEAVE-APP TRIGGER: ".
008700     05  TRIGGER-JOB-NAME-O      PIC X(20).
008800     05  FILLER                  PIC X(8)  VALUE " CRON: ".
008900     05  TRIGGER-CRON-O          PIC X(20).
009000     05  FILLER                  PIC X(12) VALUE SPACES.
009100 01  WS-TRIGGER-LINE-R REDEFINES WS-TRIGGER-LINE
009200                                 PIC X(80).
009300
009400 01  COUNTERS-AND-ACCUMULATORS.
009500     05  TRIGGERS-FIRED          PIC S9(4) COMP VALUE ZERO.
009600     05  FILLER                  PIC X(4).
009700
009800 COPY ABENDREC.
009900
010000 PROCEDURE DIVISION.
010100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010200     PERFORM 100-FIRE-UPCOMING-TRIGGER THRU 100-EXIT.
010300     PERFORM 200-FIRE-WAITING-TRIGGER THRU 200-EXIT.
010400     PERFORM 900-CLEANUP THRU 900-EXIT.
010500     MOVE +0 TO RETURN-CODE.
010600     GOBACK.
010700
010800 000-HOUSEKEEPING.
010900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011000     DISPLAY "******** BEGIN JOB APLSCHD ********".
011100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
011200     OPEN OUTPUT SYSOUT.
011300 000-EXIT.
011400     EXIT.
011500
011600 100-FIRE-UPCOMING-TRIGGER.
011700     MOVE "100-FIRE-UPCOMING-TRIGGER" TO PARA-NAME.
011800*    APPLICATIONS-STARTING-SOON REMINDER - NO ARGUMENTS PASSED,
011900*    THE DOWNSTREAM JOB RE-READS THE WAITING/UPCOMING QUEUE
012000*    ITSELF (MAIL SENDING IS A SEPARATE JOB STEP).
012100     MOVE "UPCOMING-REMINDER" TO TRIGGER-JOB-NAME-O.
012200     MOVE WS-UPCOMING-NOTIFICATION-CRON TO TRIGGER-CRON-O.
012300     WRITE SYSOUT-REC FROM WS-TRIGGER-LINE.
012400     ADD +1 TO TRIGGERS-FIRED.
012500 100-EXIT.
012600     EXIT.
012700
012800 200-FIRE-WAITING-TRIGGER.
012900     MOVE "200-FIRE-WAITING-TRIGGER" TO PARA-NAME.
013000*    APPLICATIONS-STILL-WAITING-FOR-APPROVAL REMINDER.
013100     MOVE "WAITING-REMINDER" TO TRIGGER-JOB-NAME-O.
013200     MOVE WS-REMINDER-NOTIFICATION-CRON TO TRIGGER-CRON-O.
013300     WRITE SYSOUT-REC FROM WS-TRIGGER-LINE.
013400     ADD +1 TO TRIGGERS-FIRED.
013500 200-EXIT.
013600     EXIT.
013700
013800 900-CLEANUP.
013900     MOVE "900-CLEANUP" TO PARA-NAME.
014000     CLOSE SYSOUT.
014100     DISPLAY "** TRIGGERS FIRED **".
014200     DISPLAY TRIGGERS-FIRED.
014300     DISPLAY "******** NORMAL END OF JOB APLSCHD ********".
014400 900-EXIT.
014500     EXIT.
