000100******************************************************************
000200* MEMBER    :: SICKOVW                                          *
000300*              ONE OUTPUT LINE OF THE SICK DAYS OVERVIEW REPORT *
000400*              PER VISIBLE EMPLOYEE - NO SUB-TOTAL OR GRAND     *
000500*              TOTAL LINE IS EVER WRITTEN FOR THIS LAYOUT.      *
000600*        LIBRARY(LVE0001.PROD.COPYLIB(SICKOVW))                 *
000700******************************************************************
000800 01  SICK-DAYS-OVERVIEW-ROW.
000900     05  OVW-PERSON-ID                 PIC S9(9)     COMP-3.
001000     05  OVW-PERSONNEL-NUMBER          PIC X(20).
001100     05  OVW-NAME-GROUP.
001200         10  OVW-FIRST-NAME            PIC X(50).
001300         10  OVW-LAST-NAME             PIC X(50).
001400     05  OVW-SORT-KEY REDEFINES OVW-NAME-GROUP
001500                                       PIC X(100).
001600     05  OVW-SICK-DAYS-TOTAL           PIC 9(4)V9(1).
001700     05  OVW-SICK-DAYS-WITH-AUB        PIC 9(4)V9(1).
001800     05  OVW-CHILD-SICK-DAYS-TOTAL     PIC 9(4)V9(1).
001900     05  OVW-CHILD-SICK-DAYS-WITH-AUB  PIC 9(4)V9(1).
002000     05  FILLER                        PIC X(20).
