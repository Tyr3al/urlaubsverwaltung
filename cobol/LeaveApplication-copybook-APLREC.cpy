000100******************************************************************
000200* MEMBER    :: APLREC                                           *
000300*              LAYOUT FOR THE APPLICATION-FOR-LEAVE RECORD AS   *
000400*              IT MOVES BETWEEN THE SUBMITTED FORM AND THE      *
000500*              PERSISTED APPLICATION-FOR-LEAVE MASTER.          *
000600*        LIBRARY(LVE0001.PROD.COPYLIB(APLREC))                  *
000700*        ACTION(REPLACE)                                        *
000800*        LANGUAGE(COBOL)                                        *
000900* ... THIS MEMBER REPLACES THE OLD VACREC DCLGEN FOR THIS        *
001000*     APPLICATION - SEE CHANGE LOG IN APLEDIT FOR THE DATE.      *
001100******************************************************************
001200* NOTE - THE TWO SOURCE-SYSTEM CATEGORY/LENGTH CODES BELOW ARE  *
001300*        LONGER THAN THE BYTES RESERVED FOR THEM ON THIS        *
001400*        INTERFACE (A CARRY-OVER FROM THE ORIGINAL WEB FORM     *
001500*        FIELD SIZES).  SPECIALLEAVE/UNPAIDLEAVE AND MORNING    *
001600*        ARE CARRIED TRUNCATED - SEE THE 88-LEVELS BELOW.       *
001700******************************************************************
001800 01  APPLICATION-FOR-LEAVE-RECORD.
001900     05  APL-APP-ID                   PIC S9(9)      COMP-3.
002000     05  APL-PERSON-ID                PIC S9(9)      COMP-3.
002100     05  APL-START-DATE                PIC 9(8).
002200     05  APL-START-DATE-R REDEFINES APL-START-DATE.
002300         10  APL-START-CCYY            PIC 9(4).
002400         10  APL-START-MM              PIC 9(2).
002500         10  APL-START-DD              PIC 9(2).
002600     05  APL-START-TIME                PIC 9(4).
002700     05  APL-END-DATE                  PIC 9(8).
002800     05  APL-END-DATE-R REDEFINES APL-END-DATE.
002900         10  APL-END-CCYY              PIC 9(4).
003000         10  APL-END-MM                PIC 9(2).
003100         10  APL-END-DD                PIC 9(2).
003200     05  APL-END-TIME                  PIC 9(4).
003300     05  APL-VACATION-TYPE-CATEGORY    PIC X(10).
003400         88  APL-CAT-HOLIDAY          VALUE "HOLIDAY".
003500         88  APL-CAT-OVERTIME         VALUE "OVERTIME".
003600         88  APL-CAT-SPECIALLEAV      VALUE "SPECIALLEA".
003700         88  APL-CAT-UNPAIDLEAV       VALUE "UNPAIDLEAV".
003800         88  APL-CAT-OTHER            VALUE "OTHER".
003900         88  APL-CAT-VALID VALUES ARE "HOLIDAY", "OVERTIME",
004000                 "SPECIALLEA", "UNPAIDLEAV", "OTHER".
004100     05  APL-VACATION-TYPE-KEY         PIC X(30).
004200     05  APL-DAY-LENGTH                PIC X(6).
004300         88  APL-DAY-FULL             VALUE "FULL".
004400         88  APL-DAY-MORNIN           VALUE "MORNIN".
004500         88  APL-DAY-NOON             VALUE "NOON".
004600         88  APL-DAY-VALID VALUES ARE "FULL", "MORNIN", "NOON".
004700     05  APL-HOURS                     PIC S9(3)V9(2) COMP-3.
004800     05  APL-REASON                    PIC X(200).
004900     05  APL-ADDRESS                   PIC X(200).
005000     05  APL-TEAM-INFORMED-FLAG        PIC X(1).
005100         88  APL-TEAM-INFORMED        VALUE "Y".
005200         88  APL-TEAM-NOT-INFORMED    VALUE "N".
005300     05  APL-COMMENT-TEXT              PIC X(200).
006200* 10 REPLACEMENT SLOTS IS AN ADMINISTRATIVE CEILING SET WITH THE
006300* OFFICE STAFF - SEE APLEDIT CHANGE LOG 2019 ENTRY.
006400     05  APL-HOLIDAY-REPLACEMENT-COUNT PIC 9(2).
006500     05  APL-HOLIDAY-REPLACEMENT OCCURS 10 TIMES.
006600         10  APL-REPLACEMENT-PERSON-ID PIC S9(9)     COMP-3.
006700         10  APL-REPLACEMENT-NOTE      PIC X(200).
006800     05  FILLER                        PIC X(50).
